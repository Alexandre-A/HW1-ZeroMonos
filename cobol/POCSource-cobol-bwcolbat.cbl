000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE CITY - DATA PROCESSING   *
000300* ALL RIGHTS RESERVED                                           *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.     BWCOLBAT.
000800 AUTHOR.         R A HUTCHENS.
000900 INSTALLATION.   MUNICIPAL SERVICES DATA CENTER.
001000 DATE-WRITTEN.   11/04/98.
001100 DATE-COMPILED.  11/04/98.
001200 SECURITY.       NON-CONFIDENTIAL.
001300*
001400* PROGRAM:  BWCOLBAT
001500*
001600* BULK WASTE COLLECTION BOOKING REQUEST PROCESSING BATCH.
001700* READS THE DAILY BOOKING-REQUEST FILE AND APPLIES EACH
001800* REQUEST (CREATE/ASSIGN/START/FINISH/CANCEL) AGAINST THE
001900* BOOKING MASTER HELD IN A WORKING-STORAGE TABLE, REWRITES
002000* THE MASTER, AND PRINTS THE BOOKING-REPORT WITH A CONTROL
002100* BREAK BY MUNICIPALITY.
002200*
002300* A GOOD CASE FOR THE OPERATIONS TRAINEE DEBUGGING LAB --
002400* BAD INPUT DATA ON BKREQ WILL DRIVE EVERY REJECT PATH.
002500*
002600*-----------------------------------------------------------*
002700*                     C H A N G E   L O G                      *
002800*-----------------------------------------------------------*
002900* 1998-11-04  RAH  REQ BW-0001  ORIGINAL PROGRAM.  CREATE-ONLY *
003000*                  REQUESTS, NO STATE MACHINE YET.             *
003100* 1998-11-09  RAH  REQ BW-0002  ADDED ASSIGN/START/FINISH/     *
003200*                  CANCEL ACTION REQUESTS AND THE STATE-       *
003300*                  TRANSITION TABLE.                           *
003400* 1998-11-17  RAH  REQ BW-0004  ADDED PER-MUNICIPALITY SUMMARY *
003500*                  CONTROL BREAK AND GRAND TOTAL LINE.         *
003600* 1998-12-02  DWS  REQ BW-0007  CAPACITY CHECK WAS COUNTING    *
003700*                  CANCELLED BOOKINGS -- EXCLUDED CANCELLED    *
003800*                  AND COMPLETED FROM THE CAPACITY SCAN.       *
003900* 1999-01-08  RAH  REQ BW-0011  DATE WINDOW EDIT REWORKED TO   *
004000*                  USE THE DAY-SERIAL ROUTINE INSTEAD OF RAW   *
004100*                  YYYYMMDD SUBTRACTION (MONTH-END BUG).       *
004200* 1999-02-17  RAH  REQ BW-0014  TOTAL-VOLUME ADDED TO THE      *
004300*                  BOOKING MASTER AND TO THE SUMMARY REPORT.   *
004400* 1999-03-01  RAH  REQ BW-0019  ACCESS-TOKEN NOW CARRIES A     *
004500*                  MOD-97 CHECK SUFFIX PER AUDIT REQUEST.      *
004600* 1999-06-30  DWS  REQ BW-0023  Y2K REVIEW -- RUN-DATE AND     *
004700*                  ALL MASTER/HISTORY DATES CONFIRMED FULL     *
004800*                  4-DIGIT YEAR (9(8) YYYYMMDD).  NO CHANGE    *
004900*                  REQUIRED, SIGNED OFF FOR Y2K CERTIFICATION. *
005000* 2001-05-14  JPK  REQ BW-0031  ADDED UPSI-0 DETAIL-SUPPRESS   *
005100*                  SWITCH FOR THE YEAR-END HIGH-VOLUME RERUN.  *
005200*****************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-390.
005700 OBJECT-COMPUTER.   IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS LOWER-CASE-LETTERS IS 'a' THRU 'z'
006100     UPSI-0 ON STATUS IS BW-SUPPRESS-DETAIL-SWITCH.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT RUN-CONTROL-FILE     ASSIGN TO RUNCTL
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS IS WS-RUNCTL-STATUS.
006800
006900     SELECT MUNICIPALITY-REF-FILE ASSIGN TO MUNREF
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS IS WS-MUNREF-STATUS.
007200
007300     SELECT BOOKING-MASTER-IN-FILE ASSIGN TO BKMSTIN
007400         ACCESS IS SEQUENTIAL
007500         FILE STATUS IS WS-BKMSTIN-STATUS.
007600
007700     SELECT BOOKING-REQUEST-FILE  ASSIGN TO BKREQ
007800         ACCESS IS SEQUENTIAL
007900         FILE STATUS IS WS-BKREQ-STATUS.
008000
008100     SELECT BOOKING-MASTER-OUT-FILE ASSIGN TO BKMSTOUT
008200         ACCESS IS SEQUENTIAL
008300         FILE STATUS IS WS-BKMSTOUT-STATUS.
008400
008500     SELECT BULK-ITEM-OUT-FILE    ASSIGN TO BKITMOUT
008600         ACCESS IS SEQUENTIAL
008700         FILE STATUS IS WS-BKITMOUT-STATUS.
008800
008900     SELECT STATUS-HISTORY-OUT-FILE ASSIGN TO BKHISOUT
009000         ACCESS IS SEQUENTIAL
009100         FILE STATUS IS WS-BKHISOUT-STATUS.
009200
009300     SELECT BOOKING-REPORT-FILE   ASSIGN TO BKRPT
009400         ACCESS IS SEQUENTIAL
009500         FILE STATUS IS WS-BKRPT-STATUS.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900
010000 FD  RUN-CONTROL-FILE
010100     RECORDING MODE IS F.
010200 COPY BWRUNCTL.
010300
010400 FD  MUNICIPALITY-REF-FILE
010500     RECORDING MODE IS F.
010600 COPY BWMUNREF.
010700
010800 FD  BOOKING-MASTER-IN-FILE
010900     RECORDING MODE IS F.
011000 COPY BWBKMAST REPLACING ==:TAG:== BY ==BKI==.
011100
011200 FD  BOOKING-REQUEST-FILE
011300     RECORDING MODE IS F.
011400 COPY BWREQREC.
011500
011600 FD  BOOKING-MASTER-OUT-FILE
011700     RECORDING MODE IS F.
011800 COPY BWBKMAST REPLACING ==:TAG:== BY ==BKO==.
011900
012000 FD  BULK-ITEM-OUT-FILE
012100     RECORDING MODE IS F.
012200 COPY BWITMREC.
012300
012400 FD  STATUS-HISTORY-OUT-FILE
012500     RECORDING MODE IS F.
012600 COPY BWHISREC.
012700
012800 FD  BOOKING-REPORT-FILE
012900     RECORDING MODE IS F.
013000 01  REPORT-RECORD                 PIC X(132).
013100
013200 WORKING-STORAGE SECTION.
013300*-----------------------------------------------------------*
013400*    FILE STATUS / SWITCHES                                   *
013500*-----------------------------------------------------------*
013600 01  WS-FILE-STATUSES.
013700     05  WS-RUNCTL-STATUS           PIC X(02) VALUE SPACES.
013800     05  WS-MUNREF-STATUS           PIC X(02) VALUE SPACES.
013900     05  WS-BKMSTIN-STATUS          PIC X(02) VALUE SPACES.
014000     05  WS-BKREQ-STATUS            PIC X(02) VALUE SPACES.
014100     05  WS-BKMSTOUT-STATUS         PIC X(02) VALUE SPACES.
014200     05  WS-BKITMOUT-STATUS         PIC X(02) VALUE SPACES.
014300     05  WS-BKHISOUT-STATUS         PIC X(02) VALUE SPACES.
014400     05  WS-BKRPT-STATUS            PIC X(02) VALUE SPACES.
014500     05  FILLER                     PIC X(02) VALUE SPACES.
014600
014700 01  WS-SWITCHES.
014800     05  WS-MUNREF-EOF-SW           PIC X(01) VALUE 'N'.
014900         88  MUNREF-EOF                VALUE 'Y'.
015000     05  WS-BKMSTIN-EOF-SW          PIC X(01) VALUE 'N'.
015100         88  BKMSTIN-EOF                VALUE 'Y'.
015200     05  WS-BKREQ-EOF-SW            PIC X(01) VALUE 'N'.
015300         88  BKREQ-EOF                  VALUE 'Y'.
015400     05  WS-ACCEPT-SW               PIC X(01) VALUE 'Y'.
015500         88  REQUEST-ACCEPTED           VALUE 'Y'.
015600         88  REQUEST-REJECTED           VALUE 'N'.
015700     05  FILLER                     PIC X(01) VALUE SPACES.
015800
015900 77  WS-ABEND-REASON                PIC X(50) VALUE SPACES.
016000
016100*-----------------------------------------------------------*
016200*    RUN CONTROL / DATE-TIME WORK AREAS                       *
016300*-----------------------------------------------------------*
016400 01  WS-RUN-DATE                    PIC 9(08) VALUE ZEROS.
016500
016600 01  WS-TIME-OF-DAY                 PIC 9(08) COMP-3 VALUE 0.
016700 01  WS-TIME-OF-DAY-BROKEN REDEFINES WS-TIME-OF-DAY.
016800     05  WS-TOD-HHMMSS              PIC 9(06).
016900     05  WS-TOD-HUNDREDTHS          PIC 9(02).
017000
017100 01  WS-DATE-WORK.
017200     05  WS-DATE-YMD                PIC 9(08) VALUE ZEROS.
017300 01  WS-DATE-BROKEN REDEFINES WS-DATE-WORK.
017400     05  WS-DATE-YYYY               PIC 9(04).
017500     05  WS-DATE-MM                 PIC 9(02).
017600     05  WS-DATE-DD                 PIC 9(02).
017700
017800 01  WS-DATE-CALC-WORK.
017900     05  WS-CALC-T1                 PIC S9(07) COMP.
018000     05  WS-CALC-T2                 PIC S9(07) COMP.
018100     05  WS-CALC-T3                 PIC S9(07) COMP.
018200     05  WS-CALC-T4                 PIC S9(07) COMP.
018300     05  WS-CALC-T5                 PIC S9(07) COMP.
018400     05  WS-CALC-T6                 PIC S9(07) COMP.
018500     05  WS-CALC-T7                 PIC S9(07) COMP.
018600     05  WS-CALC-T8                 PIC S9(07) COMP.
018700     05  WS-DATE-SERIAL             PIC S9(07) COMP.
018800     05  WS-RUN-DATE-SERIAL         PIC S9(07) COMP.
018900     05  WS-COLL-DATE-SERIAL        PIC S9(07) COMP.
019000     05  WS-DAYS-AHEAD              PIC S9(07) COMP.
019100     05  FILLER                     PIC X(04).
019200
019300*-----------------------------------------------------------*
019400*    MUNICIPALITY REFERENCE TABLE                              *
019500*-----------------------------------------------------------*
019600 01  WS-MUN-TAB-COUNT               PIC 9(05) COMP VALUE 0.
019700 01  WS-MUN-TABLE.
019800     05  WS-MUN-TAB-ENTRY OCCURS 500 TIMES
019900                 INDEXED BY WS-MUN-IDX.
020000         10  WS-MUN-TAB-NAME        PIC X(30).
020100         10  FILLER                 PIC X(05).
020200
020300 01  WS-MUN-UPPER-WORK.
020400     05  WS-MUN-UPPER-REQ           PIC X(30).
020500     05  WS-MUN-FOUND-SW            PIC X(01) VALUE 'N'.
020600         88  MUN-FOUND                  VALUE 'Y'.
020700     05  FILLER                     PIC X(04).
020800
020900*-----------------------------------------------------------*
021000*    BOOKING MASTER TABLE (KEYED, ASCENDING BY BOOKING-ID)    *
021100*-----------------------------------------------------------*
021200 01  WS-BK-TAB-COUNT                PIC 9(06) COMP VALUE 0.
021300 01  WS-MAX-BOOKING-ID              PIC 9(08) COMP VALUE 0.
021400 01  WS-BOOKING-TABLE.
021500     05  WS-BK-TAB-ENTRY OCCURS 5000 TIMES
021600                 ASCENDING KEY IS BK-TAB-BOOKING-ID
021700                 INDEXED BY WS-BK-IDX.
021800         COPY BWBKMAST REPLACING ==:TAG:== BY ==BK-TAB==.
021900
022000 01  WS-FOUND-IDX                   PIC 9(06) COMP VALUE 0.
022100 01  WS-CAPACITY-COUNT              PIC 9(04) COMP VALUE 0.
022200
022300*-----------------------------------------------------------*
022400*    ACCESS-TOKEN BUILD AREA                                  *
022500*-----------------------------------------------------------*
022600 01  WS-TOKEN-SOURCE-ID             PIC 9(08) VALUE ZEROS.
022700 01  WS-TOKEN-SOURCE-DIGITS REDEFINES WS-TOKEN-SOURCE-ID.
022800     05  WS-TOKEN-DIGIT             PIC 9(01) OCCURS 8 TIMES.
022900
023000 01  WS-TOKEN-DIGIT-SUB             PIC 9(01) COMP VALUE 0.
023100 01  WS-TOKEN-DIGIT-SUM             PIC 9(04) COMP VALUE 0.
023200 01  WS-TOKEN-CHECK-QUOT            PIC 9(04) COMP VALUE 0.
023300 01  WS-TOKEN-CHECK-SUFFIX          PIC 9(02) VALUE ZEROS.
023400
023500 01  WS-NEW-TOKEN.
023600     05  FILLER                     PIC X(02) VALUE 'TK'.
023700     05  WS-NEW-TOKEN-ID            PIC 9(08).
023800     05  WS-NEW-TOKEN-CHECK         PIC 9(02).
023900
024000*-----------------------------------------------------------*
024100*    NEW BOOKING ACCUMULATION (CREATE REQUEST IN PROGRESS)    *
024200*-----------------------------------------------------------*
024300 01  WS-NEW-ITEM-COUNT              PIC 9(03) COMP VALUE 0.
024400 01  WS-NEW-WEIGHT-TOTAL            PIC 9(05)V99 VALUE 0.
024500 01  WS-NEW-VOLUME-TOTAL            PIC 9(05)V99 VALUE 0.
024600 01  WS-ITEM-SUB                    PIC 9(02) COMP VALUE 0.
024700
024800*-----------------------------------------------------------*
024900*    MUNICIPALITY SUMMARY TABLE FOR THE CONTROL-BREAK REPORT  *
025000*-----------------------------------------------------------*
025100 01  WS-SUM-TAB-COUNT               PIC 9(05) COMP VALUE 0.
025200 01  WS-MUN-SUMMARY-TABLE.
025300     05  WS-SUM-TAB-ENTRY OCCURS 500 TIMES
025400                 INDEXED BY WS-SUM-IDX.
025500         10  SUM-TAB-MUNICIPALITY   PIC X(30).
025600         10  SUM-TAB-ACCEPTED       PIC 9(07) COMP.
025700         10  SUM-TAB-REJECTED       PIC 9(07) COMP.
025800         10  SUM-TAB-ITEMS          PIC 9(07) COMP.
025900         10  SUM-TAB-WEIGHT         PIC 9(07)V99.
026000         10  SUM-TAB-VOLUME         PIC 9(07)V99.
026100         10  FILLER                 PIC X(05).
026200
026300 01  WS-SORT-WORK.
026400     05  WS-SORT-OUTER-SUB          PIC 9(05) COMP VALUE 0.
026500     05  WS-SORT-INNER-SUB          PIC 9(05) COMP VALUE 0.
026600     05  WS-SORT-HOLD-ENTRY.
026700         10  WS-SORT-HOLD-MUN       PIC X(30).
026800         10  WS-SORT-HOLD-ACCEPTED  PIC 9(07) COMP.
026900         10  WS-SORT-HOLD-REJECTED  PIC 9(07) COMP.
027000         10  WS-SORT-HOLD-ITEMS     PIC 9(07) COMP.
027100         10  WS-SORT-HOLD-WEIGHT    PIC 9(07)V99.
027200         10  WS-SORT-HOLD-VOLUME    PIC 9(07)V99.
027300         10  FILLER                 PIC X(05).
027400
027500 01  WS-GRAND-TOTALS.
027600     05  WS-GT-ACCEPTED             PIC 9(07) COMP VALUE 0.
027700     05  WS-GT-REJECTED             PIC 9(07) COMP VALUE 0.
027800     05  WS-GT-ITEMS                PIC 9(07) COMP VALUE 0.
027900     05  WS-GT-WEIGHT               PIC 9(07)V99 VALUE 0.
028000     05  WS-GT-VOLUME               PIC 9(07)V99 VALUE 0.
028100     05  FILLER                     PIC X(05) VALUE SPACES.
028200
028300*-----------------------------------------------------------*
028400*    REJECT REASON TEXT / DETAIL-LINE WORK                    *
028500*-----------------------------------------------------------*
028600 01  WS-REJECT-REASON               PIC X(40) VALUE SPACES.
028700 01  WS-RESULT-TEXT                 PIC X(22) VALUE SPACES.
028800 01  WS-DETAIL-MUNICIPALITY         PIC X(30) VALUE SPACES.
028900 01  WS-DETAIL-BOOKING-ID           PIC X(08) VALUE SPACES.
029000
029100 COPY BWRPTLIN.
029200
029300 PROCEDURE DIVISION.
029400
029500*-----------------------------------------------------------*
029600*  0000-MAIN-PROCESS -- OVERALL BATCH CONTROL                 *
029700*-----------------------------------------------------------*
029800 0000-MAIN-PROCESS.
029900     PERFORM 0700-OPEN-FILES       THRU 0700-EXIT.
030000     PERFORM 0710-READ-RUN-CONTROL THRU 0710-EXIT.
030100     PERFORM 1000-LOAD-MUNICIPALITY-TABLE THRU 1000-EXIT.
030200     PERFORM 1100-LOAD-BOOKING-TABLE      THRU 1100-EXIT.
030300     PERFORM 0150-PRINT-REPORT-HEADINGS   THRU 0150-EXIT.
030400
030500     PERFORM 0210-READ-BOOKING-REQUEST THRU 0210-EXIT.
030600     PERFORM 0220-PROCESS-ONE-REQUEST  THRU 0220-EXIT
030700             UNTIL BKREQ-EOF.
030800
030900     PERFORM 0800-REWRITE-MASTER-FILE     THRU 0800-EXIT.
031000     PERFORM 8000-SORT-MUNICIPALITY-SUMMARY THRU 8000-EXIT.
031100     PERFORM 8500-PRINT-SUMMARY-REPORT    THRU 8500-EXIT.
031200     PERFORM 8600-PRINT-GRAND-TOTAL       THRU 8600-EXIT.
031300     PERFORM 0790-CLOSE-FILES             THRU 0790-EXIT.
031400
031500     GOBACK.
031600
031700*-----------------------------------------------------------*
031800*  0150-PRINT-REPORT-HEADINGS                                 *
031900*-----------------------------------------------------------*
032000 0150-PRINT-REPORT-HEADINGS.
032100     MOVE WS-RUN-DATE  TO RPT-TITLE-RUN-DATE.
032200     WRITE REPORT-RECORD FROM RPT-TITLE-LINE
032300             AFTER ADVANCING TOP-OF-FORM.
032400     WRITE REPORT-RECORD FROM RPT-DETAIL-HDR
032500             AFTER ADVANCING 2 LINES.
032600 0150-EXIT.
032700     EXIT.
032800
032900*-----------------------------------------------------------*
033000*  0210-READ-BOOKING-REQUEST                                  *
033100*-----------------------------------------------------------*
033200 0210-READ-BOOKING-REQUEST.
033300     READ BOOKING-REQUEST-FILE
033400         AT END
033500             SET BKREQ-EOF TO TRUE
033600     END-READ.
033700 0210-EXIT.
033800     EXIT.
033900
034000*-----------------------------------------------------------*
034100*  0220-PROCESS-ONE-REQUEST -- DISPATCH ON REQ-TYPE            *
034200*-----------------------------------------------------------*
034300 0220-PROCESS-ONE-REQUEST.
034400     MOVE SPACES TO WS-REJECT-REASON.
034500     MOVE SPACES TO WS-RESULT-TEXT.
034600     SET REQUEST-ACCEPTED TO TRUE.
034700
034800     EVALUATE TRUE
034900         WHEN REQ-IS-CREATE
035000             PERFORM 2000-PROCESS-CREATE THRU 2000-EXIT
035100         WHEN OTHER
035200             PERFORM 3000-PROCESS-ACTION THRU 3000-EXIT
035300     END-EVALUATE.
035400
035500     IF NOT BW-SUPPRESS-DETAIL-SWITCH
035600         PERFORM 0250-PRINT-DETAIL-LINE THRU 0250-EXIT
035700     END-IF.
035800
035900     PERFORM 0210-READ-BOOKING-REQUEST THRU 0210-EXIT.
036000 0220-EXIT.
036100     EXIT.
036200
036300*-----------------------------------------------------------*
036400*  0250-PRINT-DETAIL-LINE                                     *
036500*-----------------------------------------------------------*
036600 0250-PRINT-DETAIL-LINE.
036700     MOVE REQ-TYPE               TO RPT-REQ-TYPE.
036800     MOVE WS-DETAIL-BOOKING-ID   TO RPT-BOOKING-ID-OUT.
036900     MOVE WS-DETAIL-MUNICIPALITY TO RPT-MUNICIPALITY-OUT.
037000     MOVE REQ-COLLECTION-DATE    TO RPT-COLL-DATE-OUT.
037100     IF REQ-IS-CREATE
037200         MOVE REQ-COLLECTION-DATE TO RPT-COLL-DATE-OUT
037300     ELSE
037400         MOVE ZEROS TO RPT-COLL-DATE-OUT
037500     END-IF.
037600     MOVE WS-RESULT-TEXT          TO RPT-RESULT-OUT.
037700     MOVE WS-REJECT-REASON        TO RPT-REASON-OUT.
037800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE
037900             AFTER ADVANCING 1 LINE.
038000 0250-EXIT.
038100     EXIT.
038200
038300*-----------------------------------------------------------*
038400*  0700-OPEN-FILES                                             *
038500*-----------------------------------------------------------*
038600 0700-OPEN-FILES.
038700     OPEN INPUT  RUN-CONTROL-FILE
038800                 MUNICIPALITY-REF-FILE
038900                 BOOKING-MASTER-IN-FILE
039000                 BOOKING-REQUEST-FILE.
039100     OPEN OUTPUT BOOKING-MASTER-OUT-FILE
039200                 BULK-ITEM-OUT-FILE
039300                 STATUS-HISTORY-OUT-FILE
039400                 BOOKING-REPORT-FILE.
039500
039600     IF WS-RUNCTL-STATUS NOT = '00'
039700         MOVE 'ERROR OPENING RUN-CONTROL-FILE' TO WS-ABEND-REASON
039800         PERFORM 9999-ABEND-ROUTINE THRU 9999-EXIT
039900     END-IF.
040000     IF WS-BKREQ-STATUS NOT = '00'
040100         MOVE 'ERROR OPENING BOOKING-REQUEST-FILE'
040200                 TO WS-ABEND-REASON
040300         PERFORM 9999-ABEND-ROUTINE THRU 9999-EXIT
040400     END-IF.
040500 0700-EXIT.
040600     EXIT.
040700
040800*-----------------------------------------------------------*
040900*  0710-READ-RUN-CONTROL                                      *
041000*-----------------------------------------------------------*
041100 0710-READ-RUN-CONTROL.
041200     READ RUN-CONTROL-FILE
041300         AT END
041400             MOVE 'RUN-CONTROL-FILE IS EMPTY' TO WS-ABEND-REASON
041500             PERFORM 9999-ABEND-ROUTINE THRU 9999-EXIT
041600     END-READ.
041700     MOVE RUN-DATE TO WS-RUN-DATE.
041800     ACCEPT WS-TIME-OF-DAY FROM TIME.
041900 0710-EXIT.
042000     EXIT.
042100
042200*-----------------------------------------------------------*
042300*  0790-CLOSE-FILES                                            *
042400*-----------------------------------------------------------*
042500 0790-CLOSE-FILES.
042600     CLOSE RUN-CONTROL-FILE
042700           MUNICIPALITY-REF-FILE
042800           BOOKING-MASTER-IN-FILE
042900           BOOKING-REQUEST-FILE
043000           BOOKING-MASTER-OUT-FILE
043100           BULK-ITEM-OUT-FILE
043200           STATUS-HISTORY-OUT-FILE
043300           BOOKING-REPORT-FILE.
043400 0790-EXIT.
043500     EXIT.
043600
043700*-----------------------------------------------------------*
043800*  0800-REWRITE-MASTER-FILE -- WRITE THE FULL UPDATED MASTER   *
043900*-----------------------------------------------------------*
044000 0800-REWRITE-MASTER-FILE.
044100     PERFORM 0810-REWRITE-ONE-MASTER THRU 0810-EXIT
044200             VARYING WS-BK-IDX FROM 1 BY 1
044300             UNTIL WS-BK-IDX > WS-BK-TAB-COUNT.
044400 0800-EXIT.
044500     EXIT.
044600
044700 0810-REWRITE-ONE-MASTER.
044800     MOVE BK-TAB-BOOKING-ID (WS-BK-IDX)
044900                             TO BKO-BOOKING-ID.
045000     MOVE BK-TAB-MUNICIPALITY (WS-BK-IDX)
045100                             TO BKO-MUNICIPALITY.
045200     MOVE BK-TAB-COLLECTION-DATE (WS-BK-IDX)
045300                             TO BKO-COLLECTION-DATE.
045400     MOVE BK-TAB-TIME-SLOT (WS-BK-IDX)
045500                             TO BKO-TIME-SLOT.
045600     MOVE BK-TAB-ACCESS-TOKEN (WS-BK-IDX)
045700                             TO BKO-ACCESS-TOKEN.
045800     MOVE BK-TAB-CREATED-DATE (WS-BK-IDX)
045900                             TO BKO-CREATED-DATE.
046000     MOVE BK-TAB-CREATED-TIME (WS-BK-IDX)
046100                             TO BKO-CREATED-TIME.
046200     MOVE BK-TAB-CURRENT-STATUS (WS-BK-IDX)
046300                             TO BKO-CURRENT-STATUS.
046400     MOVE BK-TAB-ITEM-COUNT (WS-BK-IDX)
046500                             TO BKO-ITEM-COUNT.
046600     MOVE BK-TAB-TOTAL-WEIGHT (WS-BK-IDX)
046700                             TO BKO-TOTAL-WEIGHT.
046800     MOVE BK-TAB-TOTAL-VOLUME (WS-BK-IDX)
046900                             TO BKO-TOTAL-VOLUME.
047000     WRITE BKO-MASTER-RECORD.
047100 0810-EXIT.
047200     EXIT.
047300
047400*-----------------------------------------------------------*
047500*  1000-LOAD-MUNICIPALITY-TABLE                                *
047600*-----------------------------------------------------------*
047700 1000-LOAD-MUNICIPALITY-TABLE.
047800     READ MUNICIPALITY-REF-FILE
047900         AT END
048000             SET MUNREF-EOF TO TRUE
048100     END-READ.
048200     PERFORM 1010-ADD-ONE-MUNICIPALITY THRU 1010-EXIT
048300             UNTIL MUNREF-EOF.
048400 1000-EXIT.
048500     EXIT.
048600
048700 1010-ADD-ONE-MUNICIPALITY.
048800     ADD 1 TO WS-MUN-TAB-COUNT.
048900     SET WS-MUN-IDX TO WS-MUN-TAB-COUNT.
049000     MOVE MUN-NAME TO WS-MUN-TAB-NAME (WS-MUN-IDX).
049100     INSPECT WS-MUN-TAB-NAME (WS-MUN-IDX)
049200             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
049300                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
049400     READ MUNICIPALITY-REF-FILE
049500         AT END
049600             SET MUNREF-EOF TO TRUE
049700     END-READ.
049800 1010-EXIT.
049900     EXIT.
050000
050100*-----------------------------------------------------------*
050200*  1100-LOAD-BOOKING-TABLE                                     *
050300*-----------------------------------------------------------*
050400 1100-LOAD-BOOKING-TABLE.
050500     READ BOOKING-MASTER-IN-FILE
050600         AT END
050700             SET BKMSTIN-EOF TO TRUE
050800     END-READ.
050900     PERFORM 1110-ADD-ONE-BOOKING THRU 1110-EXIT
051000             UNTIL BKMSTIN-EOF.
051100 1100-EXIT.
051200     EXIT.
051300
051400 1110-ADD-ONE-BOOKING.
051500     ADD 1 TO WS-BK-TAB-COUNT.
051600     SET WS-BK-IDX TO WS-BK-TAB-COUNT.
051700     MOVE BKI-BOOKING-ID        TO BK-TAB-BOOKING-ID (WS-BK-IDX).
051800     MOVE BKI-MUNICIPALITY      TO BK-TAB-MUNICIPALITY (WS-BK-IDX).
051900     MOVE BKI-COLLECTION-DATE   TO BK-TAB-COLLECTION-DATE
052000                                                   (WS-BK-IDX).
052100     MOVE BKI-TIME-SLOT         TO BK-TAB-TIME-SLOT (WS-BK-IDX).
052200     MOVE BKI-ACCESS-TOKEN      TO BK-TAB-ACCESS-TOKEN (WS-BK-IDX).
052300     MOVE BKI-CREATED-DATE      TO BK-TAB-CREATED-DATE (WS-BK-IDX).
052400     MOVE BKI-CREATED-TIME      TO BK-TAB-CREATED-TIME (WS-BK-IDX).
052500     MOVE BKI-CURRENT-STATUS    TO BK-TAB-CURRENT-STATUS
052600                                                   (WS-BK-IDX).
052700     MOVE BKI-ITEM-COUNT        TO BK-TAB-ITEM-COUNT (WS-BK-IDX).
052800     MOVE BKI-TOTAL-WEIGHT      TO BK-TAB-TOTAL-WEIGHT (WS-BK-IDX).
052900     MOVE BKI-TOTAL-VOLUME      TO BK-TAB-TOTAL-VOLUME (WS-BK-IDX).
053000     IF BKI-BOOKING-ID > WS-MAX-BOOKING-ID
053100         MOVE BKI-BOOKING-ID TO WS-MAX-BOOKING-ID
053200     END-IF.
053300     READ BOOKING-MASTER-IN-FILE
053400         AT END
053500             SET BKMSTIN-EOF TO TRUE
053600     END-READ.
053700 1110-EXIT.
053800     EXIT.
053900
054000*-----------------------------------------------------------*
054100*  2000-PROCESS-CREATE -- BUSINESS RULES FOR A 'C' REQUEST     *
054200*-----------------------------------------------------------*
054300 2000-PROCESS-CREATE.
054400     MOVE REQ-MUNICIPALITY TO WS-DETAIL-MUNICIPALITY.
054500     MOVE 'NEW     '       TO WS-DETAIL-BOOKING-ID.
054600
054700     PERFORM 2100-VALIDATE-ITEMS-PRESENT THRU 2100-EXIT.
054800     IF REQUEST-ACCEPTED
054900         PERFORM 2150-VALIDATE-ITEM-FIELDS THRU 2150-EXIT
055000     END-IF.
055100     IF REQUEST-ACCEPTED
055200         PERFORM 2200-VALIDATE-DATE-WINDOW THRU 2200-EXIT
055300     END-IF.
055400     IF REQUEST-ACCEPTED
055500         PERFORM 2300-VALIDATE-MUNICIPALITY THRU 2300-EXIT
055600     END-IF.
055700     IF REQUEST-ACCEPTED
055800         PERFORM 2400-VALIDATE-CAPACITY THRU 2400-EXIT
055900     END-IF.
056000
056100     IF REQUEST-ACCEPTED
056200         PERFORM 2500-ACCEPT-BOOKING THRU 2500-EXIT
056300         MOVE 'ACCEPTED' TO WS-RESULT-TEXT
056400         PERFORM 2900-ACCUM-MUN-TOTALS-ACCEPT THRU 2900-EXIT
056500     ELSE
056600         MOVE 'REJECTED' TO WS-RESULT-TEXT
056700         PERFORM 2950-ACCUM-MUN-TOTALS-REJECT THRU 2950-EXIT
056800     END-IF.
056900 2000-EXIT.
057000     EXIT.
057100
057200*-----------------------------------------------------------*
057300*  2100-VALIDATE-ITEMS-PRESENT                                 *
057400*-----------------------------------------------------------*
057500 2100-VALIDATE-ITEMS-PRESENT.
057600     IF REQ-ITEM-COUNT < 1
057700         SET REQUEST-REJECTED TO TRUE
057800         MOVE 'AT LEAST ONE BULK ITEM REQUIRED'
057900                 TO WS-REJECT-REASON
058000     END-IF.
058100 2100-EXIT.
058200     EXIT.
058300
058400*-----------------------------------------------------------*
058500*  2150-VALIDATE-ITEM-FIELDS                                   *
058600*-----------------------------------------------------------*
058700 2150-VALIDATE-ITEM-FIELDS.
058800     PERFORM 2160-CHECK-ONE-ITEM THRU 2160-EXIT
058900             VARYING WS-ITEM-SUB FROM 1 BY 1
059000             UNTIL WS-ITEM-SUB > REQ-ITEM-COUNT
059100                OR REQUEST-REJECTED.
059200 2150-EXIT.
059300     EXIT.
059400
059500 2160-CHECK-ONE-ITEM.
059600     IF REQ-ITEM-NAME (WS-ITEM-SUB) = SPACES
059700        OR REQ-ITEM-WEIGHT (WS-ITEM-SUB) = ZEROS
059800        OR REQ-ITEM-VOLUME (WS-ITEM-SUB) = ZEROS
059900         SET REQUEST-REJECTED TO TRUE
060000         MOVE 'INVALID ITEM' TO WS-REJECT-REASON
060100     END-IF.
060200 2160-EXIT.
060300     EXIT.
060400
060500*-----------------------------------------------------------*
060600*  2200-VALIDATE-DATE-WINDOW                                   *
060700*-----------------------------------------------------------*
060800 2200-VALIDATE-DATE-WINDOW.
060900     MOVE WS-RUN-DATE TO WS-DATE-YMD.
061000     PERFORM 9100-CALC-DATE-SERIAL THRU 9100-EXIT.
061100     MOVE WS-DATE-SERIAL TO WS-RUN-DATE-SERIAL.
061200
061300     MOVE REQ-COLLECTION-DATE TO WS-DATE-YMD.
061400     PERFORM 9100-CALC-DATE-SERIAL THRU 9100-EXIT.
061500     MOVE WS-DATE-SERIAL TO WS-COLL-DATE-SERIAL.
061600
061700     COMPUTE WS-DAYS-AHEAD =
061800             WS-COLL-DATE-SERIAL - WS-RUN-DATE-SERIAL.
061900
062000     IF WS-DAYS-AHEAD < 1 OR WS-DAYS-AHEAD > 90
062100         SET REQUEST-REJECTED TO TRUE
062200         MOVE 'DATE MUST BE 1 TO 90 DAYS IN FUTURE'
062300                 TO WS-REJECT-REASON
062400     END-IF.
062500 2200-EXIT.
062600     EXIT.
062700
062800*-----------------------------------------------------------*
062900*  2300-VALIDATE-MUNICIPALITY                                  *
063000*-----------------------------------------------------------*
063100 2300-VALIDATE-MUNICIPALITY.
063200     IF REQ-MUNICIPALITY = SPACES
063300         SET REQUEST-REJECTED TO TRUE
063400         MOVE 'INVALID MUNICIPALITY' TO WS-REJECT-REASON
063500     ELSE
063600         IF WS-MUN-TAB-COUNT > 0
063700             MOVE REQ-MUNICIPALITY TO WS-MUN-UPPER-REQ
063800             INSPECT WS-MUN-UPPER-REQ
063900                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'
064000                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
064100             MOVE 'N' TO WS-MUN-FOUND-SW
064200             PERFORM 2310-CHECK-ONE-MUN-NAME THRU 2310-EXIT
064300                     VARYING WS-MUN-IDX FROM 1 BY 1
064400                     UNTIL WS-MUN-IDX > WS-MUN-TAB-COUNT
064500                        OR MUN-FOUND
064600             IF NOT MUN-FOUND
064700                 SET REQUEST-REJECTED TO TRUE
064800                 MOVE 'INVALID MUNICIPALITY' TO WS-REJECT-REASON
064900             END-IF
065000         END-IF
065100     END-IF.
065200 2300-EXIT.
065300     EXIT.
065400
065500 2310-CHECK-ONE-MUN-NAME.
065600     IF WS-MUN-UPPER-REQ = WS-MUN-TAB-NAME (WS-MUN-IDX)
065700         SET MUN-FOUND TO TRUE
065800     END-IF.
065900 2310-EXIT.
066000     EXIT.
066100
066200*-----------------------------------------------------------*
066300*  2400-VALIDATE-CAPACITY                                      *
066400*-----------------------------------------------------------*
066500 2400-VALIDATE-CAPACITY.
066600     MOVE ZERO TO WS-CAPACITY-COUNT.
066700     PERFORM 2410-COUNT-ONE-CAPACITY THRU 2410-EXIT
066800             VARYING WS-BK-IDX FROM 1 BY 1
066900             UNTIL WS-BK-IDX > WS-BK-TAB-COUNT.
067000     IF WS-CAPACITY-COUNT >= 10
067100         SET REQUEST-REJECTED TO TRUE
067200         MOVE 'MUNICIPALITY CAPACITY REACHED' TO WS-REJECT-REASON
067300     END-IF.
067400 2400-EXIT.
067500     EXIT.
067600
067700 2410-COUNT-ONE-CAPACITY.
067800     IF BK-TAB-MUNICIPALITY (WS-BK-IDX) = REQ-MUNICIPALITY
067900        AND BK-TAB-COLLECTION-DATE (WS-BK-IDX) =
068000                REQ-COLLECTION-DATE
068100        AND NOT BK-TAB-STAT-CANCELLED (WS-BK-IDX)
068200        AND NOT BK-TAB-STAT-COMPLETED (WS-BK-IDX)
068300         ADD 1 TO WS-CAPACITY-COUNT
068400     END-IF.
068500 2410-EXIT.
068600     EXIT.
068700
068800*-----------------------------------------------------------*
068900*  2500-ACCEPT-BOOKING -- STAMP AND ADD THE NEW MASTER ENTRY   *
069000*-----------------------------------------------------------*
069100 2500-ACCEPT-BOOKING.
069200     ADD 1 TO WS-MAX-BOOKING-ID.
069300     ADD 1 TO WS-BK-TAB-COUNT.
069400     SET WS-BK-IDX TO WS-BK-TAB-COUNT.
069500
069600     PERFORM 2600-BUILD-ACCESS-TOKEN THRU 2600-EXIT.
069700
069800     MOVE ZERO TO WS-NEW-WEIGHT-TOTAL WS-NEW-VOLUME-TOTAL.
069900     PERFORM 2510-SUM-ONE-ITEM THRU 2510-EXIT
070000             VARYING WS-ITEM-SUB FROM 1 BY 1
070100             UNTIL WS-ITEM-SUB > REQ-ITEM-COUNT.
070200     MOVE REQ-ITEM-COUNT TO WS-NEW-ITEM-COUNT.
070300
070400     MOVE WS-MAX-BOOKING-ID TO BK-TAB-BOOKING-ID (WS-BK-IDX).
070500     MOVE REQ-MUNICIPALITY  TO BK-TAB-MUNICIPALITY (WS-BK-IDX).
070600     MOVE REQ-COLLECTION-DATE
070700                            TO BK-TAB-COLLECTION-DATE (WS-BK-IDX).
070800     MOVE REQ-TIME-SLOT     TO BK-TAB-TIME-SLOT (WS-BK-IDX).
070900     MOVE WS-NEW-TOKEN      TO BK-TAB-ACCESS-TOKEN (WS-BK-IDX).
071000     MOVE WS-RUN-DATE       TO BK-TAB-CREATED-DATE (WS-BK-IDX).
071100     MOVE WS-TOD-HHMMSS     TO BK-TAB-CREATED-TIME (WS-BK-IDX).
071200     SET BK-TAB-STAT-RECEIVED (WS-BK-IDX) TO TRUE.
071300     MOVE WS-NEW-ITEM-COUNT TO BK-TAB-ITEM-COUNT (WS-BK-IDX).
071400     MOVE WS-NEW-WEIGHT-TOTAL
071500                            TO BK-TAB-TOTAL-WEIGHT (WS-BK-IDX).
071600     MOVE WS-NEW-VOLUME-TOTAL
071700                            TO BK-TAB-TOTAL-VOLUME (WS-BK-IDX).
071800
071900     PERFORM 2520-WRITE-ONE-ITEM THRU 2520-EXIT
072000             VARYING WS-ITEM-SUB FROM 1 BY 1
072100             UNTIL WS-ITEM-SUB > REQ-ITEM-COUNT.
072200
072300     MOVE WS-MAX-BOOKING-ID TO WS-DETAIL-BOOKING-ID.
072400     PERFORM 2700-WRITE-STATUS-HISTORY THRU 2700-EXIT.
072500 2500-EXIT.
072600     EXIT.
072700
072800 2510-SUM-ONE-ITEM.
072900     ADD REQ-ITEM-WEIGHT (WS-ITEM-SUB)
073000             TO WS-NEW-WEIGHT-TOTAL.
073100     ADD REQ-ITEM-VOLUME (WS-ITEM-SUB)
073200             TO WS-NEW-VOLUME-TOTAL.
073300 2510-EXIT.
073400     EXIT.
073500
073600 2520-WRITE-ONE-ITEM.
073700     MOVE WS-MAX-BOOKING-ID  TO ITEM-BOOKING-ID.
073800     MOVE WS-ITEM-SUB        TO ITEM-SEQ.
073900     MOVE REQ-ITEM-NAME (WS-ITEM-SUB)  TO ITEM-NAME.
074000     MOVE REQ-ITEM-DESCRIPTION (WS-ITEM-SUB)
074100                                        TO ITEM-DESCRIPTION.
074200     MOVE REQ-ITEM-WEIGHT (WS-ITEM-SUB) TO ITEM-WEIGHT.
074300     MOVE REQ-ITEM-VOLUME (WS-ITEM-SUB) TO ITEM-VOLUME.
074400     WRITE BULK-ITEM-RECORD.
074500 2520-EXIT.
074600     EXIT.
074700
074800*-----------------------------------------------------------*
074900*  2600-BUILD-ACCESS-TOKEN -- "TK" + ID + MOD-97 CHECK DIGITS  *
075000*-----------------------------------------------------------*
075100 2600-BUILD-ACCESS-TOKEN.
075200     MOVE WS-MAX-BOOKING-ID TO WS-TOKEN-SOURCE-ID.
075300     MOVE ZERO TO WS-TOKEN-DIGIT-SUM.
075400     PERFORM 2610-SUM-ONE-DIGIT THRU 2610-EXIT
075500             VARYING WS-TOKEN-DIGIT-SUB FROM 1 BY 1
075600             UNTIL WS-TOKEN-DIGIT-SUB > 8.
075700     DIVIDE WS-TOKEN-DIGIT-SUM BY 97
075800             GIVING WS-TOKEN-CHECK-QUOT
075900             REMAINDER WS-TOKEN-CHECK-SUFFIX.
076000
076100     MOVE WS-MAX-BOOKING-ID      TO WS-NEW-TOKEN-ID.
076200     MOVE WS-TOKEN-CHECK-SUFFIX  TO WS-NEW-TOKEN-CHECK.
076300 2600-EXIT.
076400     EXIT.
076500
076600 2610-SUM-ONE-DIGIT.
076700     ADD WS-TOKEN-DIGIT (WS-TOKEN-DIGIT-SUB)
076800             TO WS-TOKEN-DIGIT-SUM.
076900 2610-EXIT.
077000     EXIT.
077100
077200*-----------------------------------------------------------*
077300*  2700-WRITE-STATUS-HISTORY -- APPEND ONE HISTORY RECORD      *
077400*-----------------------------------------------------------*
077500 2700-WRITE-STATUS-HISTORY.
077600     MOVE BK-TAB-BOOKING-ID (WS-BK-IDX)    TO HIST-BOOKING-ID.
077700     MOVE BK-TAB-CURRENT-STATUS (WS-BK-IDX) TO HIST-STATUS.
077800     MOVE WS-RUN-DATE                      TO HIST-DATE.
077900     MOVE WS-TOD-HHMMSS                    TO HIST-TIME.
078000     WRITE STATUS-HISTORY-RECORD.
078100 2700-EXIT.
078200     EXIT.
078300
078400*-----------------------------------------------------------*
078500*  2900 / 2950 -- ACCUMULATE MUNICIPALITY TOTALS (CREATES)     *
078600*-----------------------------------------------------------*
078700 2900-ACCUM-MUN-TOTALS-ACCEPT.
078800     PERFORM 9300-FIND-OR-ADD-MUN-SUMMARY THRU 9300-EXIT.
078900     ADD 1 TO SUM-TAB-ACCEPTED (WS-SUM-IDX).
079000     ADD WS-NEW-ITEM-COUNT   TO SUM-TAB-ITEMS  (WS-SUM-IDX).
079100     ADD WS-NEW-WEIGHT-TOTAL TO SUM-TAB-WEIGHT (WS-SUM-IDX).
079200     ADD WS-NEW-VOLUME-TOTAL TO SUM-TAB-VOLUME (WS-SUM-IDX).
079300     ADD 1 TO WS-GT-ACCEPTED.
079400     ADD WS-NEW-ITEM-COUNT   TO WS-GT-ITEMS.
079500     ADD WS-NEW-WEIGHT-TOTAL TO WS-GT-WEIGHT.
079600     ADD WS-NEW-VOLUME-TOTAL TO WS-GT-VOLUME.
079700 2900-EXIT.
079800     EXIT.
079900
080000 2950-ACCUM-MUN-TOTALS-REJECT.
080100     PERFORM 9300-FIND-OR-ADD-MUN-SUMMARY THRU 9300-EXIT.
080200     ADD 1 TO SUM-TAB-REJECTED (WS-SUM-IDX).
080300     ADD 1 TO WS-GT-REJECTED.
080400 2950-EXIT.
080500     EXIT.
080600
080700*-----------------------------------------------------------*
080800*  3000-PROCESS-ACTION -- ASSIGN / START / FINISH / CANCEL     *
080900*-----------------------------------------------------------*
081000 3000-PROCESS-ACTION.
081100     MOVE REQ-BOOKING-ID TO WS-DETAIL-BOOKING-ID.
081200     MOVE SPACES         TO WS-DETAIL-MUNICIPALITY.
081300
081400     SEARCH ALL WS-BK-TAB-ENTRY
081500         AT END
081600             SET REQUEST-REJECTED TO TRUE
081700             MOVE 'BOOKING NOT FOUND' TO WS-REJECT-REASON
081800             MOVE 'REJECTED' TO WS-RESULT-TEXT
081900             ADD 1 TO WS-GT-REJECTED
082000         WHEN BK-TAB-BOOKING-ID (WS-BK-IDX) = REQ-BOOKING-ID
082100             SET WS-FOUND-IDX TO WS-BK-IDX
082200             MOVE BK-TAB-MUNICIPALITY (WS-FOUND-IDX)
082300                     TO WS-DETAIL-MUNICIPALITY
082400             PERFORM 3100-APPLY-STATE-TRANSITION THRU 3100-EXIT
082500     END-SEARCH.
082600 3000-EXIT.
082700     EXIT.
082800
082900*-----------------------------------------------------------*
083000*  3100-APPLY-STATE-TRANSITION -- THE LIFE-CYCLE TABLE         *
083100*-----------------------------------------------------------*
083200 3100-APPLY-STATE-TRANSITION.
083300     EVALUATE TRUE
083400         WHEN BK-TAB-STAT-RECEIVED (WS-FOUND-IDX)
083500                 AND REQ-IS-ASSIGN
083600             SET BK-TAB-STAT-ASSIGNED (WS-FOUND-IDX) TO TRUE
083700             MOVE 'STATUS TO ASSIGNED' TO WS-RESULT-TEXT
083800         WHEN BK-TAB-STAT-RECEIVED (WS-FOUND-IDX)
083900                 AND REQ-IS-CANCEL
084000             SET BK-TAB-STAT-CANCELLED (WS-FOUND-IDX) TO TRUE
084100             MOVE 'STATUS TO CANCELLED' TO WS-RESULT-TEXT
084200         WHEN BK-TAB-STAT-ASSIGNED (WS-FOUND-IDX)
084300                 AND REQ-IS-START
084400             SET BK-TAB-STAT-IN-PROGRESS (WS-FOUND-IDX) TO TRUE
084500             MOVE 'STATUS TO IN-PROGRESS' TO WS-RESULT-TEXT
084600         WHEN BK-TAB-STAT-ASSIGNED (WS-FOUND-IDX)
084700                 AND REQ-IS-CANCEL
084800             SET BK-TAB-STAT-CANCELLED (WS-FOUND-IDX) TO TRUE
084900             MOVE 'STATUS TO CANCELLED' TO WS-RESULT-TEXT
085000         WHEN BK-TAB-STAT-IN-PROGRESS (WS-FOUND-IDX)
085100                 AND REQ-IS-FINISH
085200             SET BK-TAB-STAT-COMPLETED (WS-FOUND-IDX) TO TRUE
085300             MOVE 'STATUS TO COMPLETED' TO WS-RESULT-TEXT
085400         WHEN BK-TAB-STAT-IN-PROGRESS (WS-FOUND-IDX)
085500                 AND REQ-IS-CANCEL
085600             SET BK-TAB-STAT-CANCELLED (WS-FOUND-IDX) TO TRUE
085700             MOVE 'STATUS TO CANCELLED' TO WS-RESULT-TEXT
085800         WHEN OTHER
085900             SET REQUEST-REJECTED TO TRUE
086000             PERFORM 3200-BUILD-TRANSITION-REASON THRU 3200-EXIT
086100             MOVE 'REJECTED' TO WS-RESULT-TEXT
086200     END-EVALUATE.
086300
086400     IF REQUEST-ACCEPTED
086500         SET WS-BK-IDX TO WS-FOUND-IDX
086600         PERFORM 2700-WRITE-STATUS-HISTORY THRU 2700-EXIT
086700         PERFORM 9300-FIND-OR-ADD-MUN-SUMMARY THRU 9300-EXIT
086800         ADD 1 TO SUM-TAB-ACCEPTED (WS-SUM-IDX)
086900         ADD 1 TO WS-GT-ACCEPTED
087000     ELSE
087100         PERFORM 9300-FIND-OR-ADD-MUN-SUMMARY THRU 9300-EXIT
087200         ADD 1 TO SUM-TAB-REJECTED (WS-SUM-IDX)
087300         ADD 1 TO WS-GT-REJECTED
087400     END-IF.
087500 3100-EXIT.
087600     EXIT.
087700
087800*-----------------------------------------------------------*
087900*  3200-BUILD-TRANSITION-REASON                                *
088000*-----------------------------------------------------------*
088100 3200-BUILD-TRANSITION-REASON.
088200     STRING 'CANNOT PERFORM ACTION ''' DELIMITED BY SIZE
088300            REQ-TYPE                   DELIMITED BY SIZE
088400            ''' IN STATE '''            DELIMITED BY SIZE
088500            BK-TAB-CURRENT-STATUS (WS-FOUND-IDX)
088600                                        DELIMITED BY SPACE
088700            ''''                        DELIMITED BY SIZE
088800         INTO WS-REJECT-REASON
088900     END-STRING.
089000 3200-EXIT.
089100     EXIT.
089200
089300*-----------------------------------------------------------*
089400*  8000-SORT-MUNICIPALITY-SUMMARY -- INSERTION SORT BY NAME    *
089500*-----------------------------------------------------------*
089600 8000-SORT-MUNICIPALITY-SUMMARY.
089700     PERFORM 8020-SORT-ONE-PASS THRU 8020-EXIT
089800             VARYING WS-SORT-OUTER-SUB FROM 2 BY 1
089900             UNTIL WS-SORT-OUTER-SUB > WS-SUM-TAB-COUNT.
090000 8000-EXIT.
090100     EXIT.
090200
090300 8020-SORT-ONE-PASS.
090400     MOVE SUM-TAB-MUNICIPALITY (WS-SORT-OUTER-SUB)
090500                          TO WS-SORT-HOLD-MUN.
090600     MOVE SUM-TAB-ACCEPTED (WS-SORT-OUTER-SUB)
090700                          TO WS-SORT-HOLD-ACCEPTED.
090800     MOVE SUM-TAB-REJECTED (WS-SORT-OUTER-SUB)
090900                          TO WS-SORT-HOLD-REJECTED.
091000     MOVE SUM-TAB-ITEMS (WS-SORT-OUTER-SUB)
091100                          TO WS-SORT-HOLD-ITEMS.
091200     MOVE SUM-TAB-WEIGHT (WS-SORT-OUTER-SUB)
091300                          TO WS-SORT-HOLD-WEIGHT.
091400     MOVE SUM-TAB-VOLUME (WS-SORT-OUTER-SUB)
091500                          TO WS-SORT-HOLD-VOLUME.
091600     COMPUTE WS-SORT-INNER-SUB = WS-SORT-OUTER-SUB - 1.
091700     PERFORM 8010-SHIFT-DOWN-ONE THRU 8010-EXIT
091800             UNTIL WS-SORT-INNER-SUB = 0
091900             OR SUM-TAB-MUNICIPALITY (WS-SORT-INNER-SUB)
092000                     NOT > WS-SORT-HOLD-MUN.
092100     MOVE WS-SORT-HOLD-MUN
092200               TO SUM-TAB-MUNICIPALITY (WS-SORT-INNER-SUB + 1).
092300     MOVE WS-SORT-HOLD-ACCEPTED
092400               TO SUM-TAB-ACCEPTED (WS-SORT-INNER-SUB + 1).
092500     MOVE WS-SORT-HOLD-REJECTED
092600               TO SUM-TAB-REJECTED (WS-SORT-INNER-SUB + 1).
092700     MOVE WS-SORT-HOLD-ITEMS
092800               TO SUM-TAB-ITEMS (WS-SORT-INNER-SUB + 1).
092900     MOVE WS-SORT-HOLD-WEIGHT
093000               TO SUM-TAB-WEIGHT (WS-SORT-INNER-SUB + 1).
093100     MOVE WS-SORT-HOLD-VOLUME
093200               TO SUM-TAB-VOLUME (WS-SORT-INNER-SUB + 1).
093300 8020-EXIT.
093400     EXIT.
093500
093600 8010-SHIFT-DOWN-ONE.
093700     MOVE SUM-TAB-MUNICIPALITY (WS-SORT-INNER-SUB)
093800          TO SUM-TAB-MUNICIPALITY (WS-SORT-INNER-SUB + 1).
093900     MOVE SUM-TAB-ACCEPTED (WS-SORT-INNER-SUB)
094000          TO SUM-TAB-ACCEPTED (WS-SORT-INNER-SUB + 1).
094100     MOVE SUM-TAB-REJECTED (WS-SORT-INNER-SUB)
094200          TO SUM-TAB-REJECTED (WS-SORT-INNER-SUB + 1).
094300     MOVE SUM-TAB-ITEMS (WS-SORT-INNER-SUB)
094400          TO SUM-TAB-ITEMS (WS-SORT-INNER-SUB + 1).
094500     MOVE SUM-TAB-WEIGHT (WS-SORT-INNER-SUB)
094600          TO SUM-TAB-WEIGHT (WS-SORT-INNER-SUB + 1).
094700     MOVE SUM-TAB-VOLUME (WS-SORT-INNER-SUB)
094800          TO SUM-TAB-VOLUME (WS-SORT-INNER-SUB + 1).
094900     COMPUTE WS-SORT-INNER-SUB = WS-SORT-INNER-SUB - 1.
095000 8010-EXIT.
095100     EXIT.
095200
095300*-----------------------------------------------------------*
095400*  8500-PRINT-SUMMARY-REPORT                                   *
095500*-----------------------------------------------------------*
095600 8500-PRINT-SUMMARY-REPORT.
095700     WRITE REPORT-RECORD FROM RPT-SUMMARY-HDR1
095800             AFTER ADVANCING 3 LINES.
095900     WRITE REPORT-RECORD FROM RPT-SUMMARY-HDR2
096000             AFTER ADVANCING 2 LINES.
096100     PERFORM 8510-PRINT-ONE-SUMMARY-LINE THRU 8510-EXIT
096200             VARYING WS-SUM-IDX FROM 1 BY 1
096300             UNTIL WS-SUM-IDX > WS-SUM-TAB-COUNT.
096400 8500-EXIT.
096500     EXIT.
096600
096700 8510-PRINT-ONE-SUMMARY-LINE.
096800     MOVE SUM-TAB-MUNICIPALITY (WS-SUM-IDX)
096900                              TO RPT-SUM-MUNICIPALITY.
097000     MOVE SUM-TAB-ACCEPTED (WS-SUM-IDX) TO RPT-SUM-ACCEPTED.
097100     MOVE SUM-TAB-REJECTED (WS-SUM-IDX) TO RPT-SUM-REJECTED.
097200     MOVE SUM-TAB-ITEMS (WS-SUM-IDX)    TO RPT-SUM-ITEMS.
097300     MOVE SUM-TAB-WEIGHT (WS-SUM-IDX)   TO RPT-SUM-WEIGHT.
097400     MOVE SUM-TAB-VOLUME (WS-SUM-IDX)   TO RPT-SUM-VOLUME.
097500     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE
097600             AFTER ADVANCING 1 LINE.
097700 8510-EXIT.
097800     EXIT.
097900
098000*-----------------------------------------------------------*
098100*  8600-PRINT-GRAND-TOTAL                                      *
098200*-----------------------------------------------------------*
098300 8600-PRINT-GRAND-TOTAL.
098400     MOVE WS-GT-ACCEPTED TO RPT-GT-ACCEPTED.
098500     MOVE WS-GT-REJECTED TO RPT-GT-REJECTED.
098600     MOVE WS-GT-ITEMS    TO RPT-GT-ITEMS.
098700     MOVE WS-GT-WEIGHT   TO RPT-GT-WEIGHT.
098800     MOVE WS-GT-VOLUME   TO RPT-GT-VOLUME.
098900     WRITE REPORT-RECORD FROM RPT-GRANDTOT-LINE
099000             AFTER ADVANCING 2 LINES.
099100 8600-EXIT.
099200     EXIT.
099300
099400*-----------------------------------------------------------*
099500*  9100-CALC-DATE-SERIAL -- YMD TO A MONOTONIC DAY NUMBER      *
099600*  (SAME TECHNIQUE AS THE 1997 Y2K CONTRACT-ANALYSIS LAB --    *
099700*   NO INTRINSIC FUNCTIONS, JUST INTEGER DIVIDE TRUNCATION.)   *
099800*-----------------------------------------------------------*
099900 9100-CALC-DATE-SERIAL.
100000     COMPUTE WS-CALC-T1 = WS-DATE-MM + 9.
100100     COMPUTE WS-CALC-T2 = WS-CALC-T1 / 12.
100200     COMPUTE WS-CALC-T3 = WS-DATE-YYYY + WS-CALC-T2.
100300     COMPUTE WS-CALC-T4 = 7 * WS-CALC-T3.
100400     COMPUTE WS-CALC-T5 = WS-CALC-T4 / 4.
100500     COMPUTE WS-CALC-T6 = 275 * WS-DATE-MM.
100600     COMPUTE WS-CALC-T7 = WS-CALC-T6 / 9.
100700     COMPUTE WS-CALC-T8 = 367 * WS-DATE-YYYY.
100800     COMPUTE WS-DATE-SERIAL = WS-CALC-T8 - WS-CALC-T5
100900             + WS-CALC-T7 + WS-DATE-DD - 730530.
101000 9100-EXIT.
101100     EXIT.
101200
101300*-----------------------------------------------------------*
101400*  9300-FIND-OR-ADD-MUN-SUMMARY -- LOCATE SUMMARY ROW BY NAME  *
101500*-----------------------------------------------------------*
101600 9300-FIND-OR-ADD-MUN-SUMMARY.
101700     MOVE 'N' TO WS-MUN-FOUND-SW.
101800     PERFORM 9310-CHECK-ONE-SUM-ENTRY THRU 9310-EXIT
101900             VARYING WS-SUM-IDX FROM 1 BY 1
102000             UNTIL WS-SUM-IDX > WS-SUM-TAB-COUNT
102100                OR MUN-FOUND.
102200     IF NOT MUN-FOUND
102300         ADD 1 TO WS-SUM-TAB-COUNT
102400         SET WS-SUM-IDX TO WS-SUM-TAB-COUNT
102500         MOVE WS-DETAIL-MUNICIPALITY
102600                 TO SUM-TAB-MUNICIPALITY (WS-SUM-IDX)
102700         MOVE ZERO TO SUM-TAB-ACCEPTED (WS-SUM-IDX)
102800         MOVE ZERO TO SUM-TAB-REJECTED (WS-SUM-IDX)
102900         MOVE ZERO TO SUM-TAB-ITEMS (WS-SUM-IDX)
103000         MOVE ZERO TO SUM-TAB-WEIGHT (WS-SUM-IDX)
103100         MOVE ZERO TO SUM-TAB-VOLUME (WS-SUM-IDX)
103200     END-IF.
103300 9300-EXIT.
103400     EXIT.
103500
103600 9310-CHECK-ONE-SUM-ENTRY.
103700     IF SUM-TAB-MUNICIPALITY (WS-SUM-IDX) =
103800             WS-DETAIL-MUNICIPALITY
103900         SET MUN-FOUND TO TRUE
104000     END-IF.
104100 9310-EXIT.
104200     EXIT.
104300
104400*-----------------------------------------------------------*
104500*  9999-ABEND-ROUTINE                                          *
104600*-----------------------------------------------------------*
104700 9999-ABEND-ROUTINE.
104800     DISPLAY 'BWCOLBAT ABEND: ' WS-ABEND-REASON.
104900     MOVE 16 TO RETURN-CODE.
105000     CLOSE RUN-CONTROL-FILE
105100           MUNICIPALITY-REF-FILE
105200           BOOKING-MASTER-IN-FILE
105300           BOOKING-REQUEST-FILE
105400           BOOKING-MASTER-OUT-FILE
105500           BULK-ITEM-OUT-FILE
105600           STATUS-HISTORY-OUT-FILE
105700           BOOKING-REPORT-FILE.
105800     GOBACK.
105900 9999-EXIT.
106000     EXIT.
