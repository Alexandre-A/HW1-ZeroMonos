000100*****************************************************************
000200* BWRPTLIN  --  BOOKING-REPORT PRINT LINE LAYOUTS  (132 COL)    *
000300* BULK WASTE COLLECTION SYSTEM  -  MUNICIPAL SERVICES DIV.      *
000400*-----------------------------------------------------------*
000500* RPT-TITLE-LINE     - REPORT TITLE / RUN DATE                 *
000600* RPT-DETAIL-HDR     - DETAIL SECTION COLUMN HEADINGS          *
000700* RPT-DETAIL-LINE    - ONE LINE PER REQUEST PROCESSED          *
000800* RPT-SUMMARY-HDR1/2 - MUNICIPALITY SUMMARY COLUMN HEADINGS    *
000900* RPT-SUMMARY-LINE   - ONE LINE PER MUNICIPALITY (CTL BREAK)   *
001000* RPT-GRANDTOT-LINE  - GRAND TOTAL LINE, ALL MUNICIPALITIES    *
001100*                                                               *
001200* 1998-11-09  RAH  REQ BW-0002  ORIGINAL COPYBOOK               *
001300*****************************************************************
001400 01  RPT-TITLE-LINE.
001500     05  FILLER                     PIC X(36)
001600         VALUE 'BULK WASTE COLLECTION BOOKING REPORT'.
001700     05  FILLER                     PIC X(05) VALUE SPACES.
001800     05  FILLER                     PIC X(10) VALUE 'RUN DATE: '.
001900     05  RPT-TITLE-RUN-DATE         PIC 9(08).
002000     05  FILLER                     PIC X(73) VALUE SPACES.
002100
002200 01  RPT-DETAIL-HDR.
002300     05  FILLER                     PIC X(02) VALUE 'TY'.
002400     05  FILLER                     PIC X(02) VALUE SPACES.
002500     05  FILLER                     PIC X(08) VALUE 'BOOK-ID '.
002600     05  FILLER                     PIC X(02) VALUE SPACES.
002700     05  FILLER                     PIC X(30) VALUE 'MUNICIPALITY'.
002800     05  FILLER                     PIC X(02) VALUE SPACES.
002900     05  FILLER                     PIC X(08) VALUE 'COL-DATE'.
003000     05  FILLER                     PIC X(02) VALUE SPACES.
003100     05  FILLER                     PIC X(22) VALUE 'RESULT'.
003200     05  FILLER                     PIC X(02) VALUE SPACES.
003300     05  FILLER                     PIC X(40) VALUE 'REASON'.
003400     05  FILLER                     PIC X(12) VALUE SPACES.
003500
003600 01  RPT-DETAIL-LINE.
003700     05  RPT-REQ-TYPE               PIC X(01).
003800     05  FILLER                     PIC X(03) VALUE SPACES.
003900     05  RPT-BOOKING-ID-OUT         PIC X(08).
004000     05  FILLER                     PIC X(02) VALUE SPACES.
004100     05  RPT-MUNICIPALITY-OUT       PIC X(30).
004200     05  FILLER                     PIC X(02) VALUE SPACES.
004300     05  RPT-COLL-DATE-OUT          PIC X(08).
004400     05  FILLER                     PIC X(02) VALUE SPACES.
004500     05  RPT-RESULT-OUT             PIC X(22).
004600     05  FILLER                     PIC X(02) VALUE SPACES.
004700     05  RPT-REASON-OUT             PIC X(40).
004800     05  FILLER                     PIC X(12) VALUE SPACES.
004900
005000 01  RPT-SUMMARY-HDR1.
005100     05  FILLER                     PIC X(30)
005200         VALUE 'MUNICIPALITY SUMMARY TOTALS'.
005300     05  FILLER                     PIC X(102) VALUE SPACES.
005400
005500 01  RPT-SUMMARY-HDR2.
005600     05  FILLER                     PIC X(30) VALUE 'MUNICIPALITY'.
005700     05  FILLER                     PIC X(03) VALUE SPACES.
005800     05  FILLER                     PIC X(07) VALUE 'ACCEPT'.
005900     05  FILLER                     PIC X(03) VALUE SPACES.
006000     05  FILLER                     PIC X(07) VALUE 'REJECT'.
006100     05  FILLER                     PIC X(03) VALUE SPACES.
006200     05  FILLER                     PIC X(07) VALUE 'ITEMS'.
006300     05  FILLER                     PIC X(03) VALUE SPACES.
006400     05  FILLER                     PIC X(10) VALUE 'WEIGHT-KG'.
006500     05  FILLER                     PIC X(03) VALUE SPACES.
006600     05  FILLER                     PIC X(10) VALUE 'VOLUME-M3'.
006700     05  FILLER                     PIC X(46) VALUE SPACES.
006800
006900 01  RPT-SUMMARY-LINE.
007000     05  RPT-SUM-MUNICIPALITY       PIC X(30).
007100     05  FILLER                     PIC X(03) VALUE SPACES.
007200     05  RPT-SUM-ACCEPTED           PIC ZZZ,ZZ9.
007300     05  FILLER                     PIC X(03) VALUE SPACES.
007400     05  RPT-SUM-REJECTED           PIC ZZZ,ZZ9.
007500     05  FILLER                     PIC X(03) VALUE SPACES.
007600     05  RPT-SUM-ITEMS              PIC ZZZ,ZZ9.
007700     05  FILLER                     PIC X(03) VALUE SPACES.
007800     05  RPT-SUM-WEIGHT             PIC ZZZ,ZZ9.99.
007900     05  FILLER                     PIC X(03) VALUE SPACES.
008000     05  RPT-SUM-VOLUME             PIC ZZZ,ZZ9.99.
008100     05  FILLER                     PIC X(46) VALUE SPACES.
008200
008300 01  RPT-GRANDTOT-LINE.
008400     05  RPT-GT-LABEL               PIC X(30)
008500         VALUE 'GRAND TOTAL - ALL MUNICIPAL.'.
008600     05  FILLER                     PIC X(03) VALUE SPACES.
008700     05  RPT-GT-ACCEPTED            PIC ZZZ,ZZ9.
008800     05  FILLER                     PIC X(03) VALUE SPACES.
008900     05  RPT-GT-REJECTED            PIC ZZZ,ZZ9.
009000     05  FILLER                     PIC X(03) VALUE SPACES.
009100     05  RPT-GT-ITEMS               PIC ZZZ,ZZ9.
009200     05  FILLER                     PIC X(03) VALUE SPACES.
009300     05  RPT-GT-WEIGHT              PIC ZZZ,ZZ9.99.
009400     05  FILLER                     PIC X(03) VALUE SPACES.
009500     05  RPT-GT-VOLUME              PIC ZZZ,ZZ9.99.
009600     05  FILLER                     PIC X(46) VALUE SPACES.
