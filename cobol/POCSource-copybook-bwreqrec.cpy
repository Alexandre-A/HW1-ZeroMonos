000100*****************************************************************
000200* BWREQREC  --  BOOKING REQUEST INPUT RECORD                    *
000300* BULK WASTE COLLECTION SYSTEM  -  MUNICIPAL SERVICES DIV.      *
000400*-----------------------------------------------------------*
000500* ONE RECORD PER CITIZEN ACTION: CREATE (C), ASSIGN (A),        *
000600* START (S), FINISH/COMPLETE (F) OR CANCEL (X).  ON A CREATE    *
000700* THE ITEM SUB-TABLE CARRIES 1 TO 10 BULK ITEMS INLINE.         *
000800*                                                               *
000900* 1998-11-09  RAH  REQ BW-0002  ORIGINAL COPYBOOK               *
001000* 1999-03-01  RAH  REQ BW-0019  RESERVED FILLER FOR FUTURE      *
001100*                               TRAILER FIELDS (CARD-READER     *
001200*                               BLOCK PADS TO A ROUND 910)      *
001300*****************************************************************
001400 01  BOOKING-REQUEST-RECORD.
001500     05  REQ-TYPE                   PIC X(01).
001600         88  REQ-IS-CREATE              VALUE 'C'.
001700         88  REQ-IS-ASSIGN              VALUE 'A'.
001800         88  REQ-IS-START               VALUE 'S'.
001900         88  REQ-IS-FINISH              VALUE 'F'.
002000         88  REQ-IS-CANCEL              VALUE 'X'.
002100     05  REQ-BOOKING-ID             PIC 9(08).
002200     05  REQ-MUNICIPALITY           PIC X(30).
002300     05  REQ-COLLECTION-DATE        PIC 9(08).
002400     05  REQ-TIME-SLOT              PIC X(12).
002500     05  REQ-ITEM-COUNT             PIC 9(02).
002600     05  REQ-ITEMS OCCURS 10 TIMES
002700                   INDEXED BY REQ-ITEM-IDX.
002800         10  REQ-ITEM-NAME          PIC X(30).
002900         10  REQ-ITEM-DESCRIPTION   PIC X(40).
003000         10  REQ-ITEM-WEIGHT        PIC 9(05)V99.
003100         10  REQ-ITEM-VOLUME        PIC 9(05)V99.
003200     05  FILLER                     PIC X(09).
