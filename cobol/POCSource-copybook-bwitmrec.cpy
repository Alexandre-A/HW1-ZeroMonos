000100*****************************************************************
000200* BWITMREC  --  BULK ITEM OUTPUT RECORD                         *
000300* BULK WASTE COLLECTION SYSTEM  -  MUNICIPAL SERVICES DIV.      *
000400*-----------------------------------------------------------*
000500* ONE RECORD PER BULK ITEM ATTACHED TO A BOOKING ACCEPTED       *
000600* THIS RUN.  ITEM-SEQ IS 1-UP WITHIN THE OWNING BOOKING-ID.     *
000700*                                                               *
000800* 1998-11-04  RAH  REQ BW-0001  ORIGINAL COPYBOOK               *
000900*****************************************************************
001000 01  BULK-ITEM-RECORD.
001100     05  ITEM-BOOKING-ID            PIC 9(08).
001200     05  ITEM-SEQ                   PIC 9(03).
001300     05  ITEM-NAME                  PIC X(30).
001400     05  ITEM-DESCRIPTION           PIC X(100).
001500     05  ITEM-WEIGHT                PIC 9(05)V99.
001600     05  ITEM-VOLUME                PIC 9(05)V99.
