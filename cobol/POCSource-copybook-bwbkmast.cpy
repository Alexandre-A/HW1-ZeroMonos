000100*****************************************************************
000200* BWBKMAST  --  BOOKING MASTER RECORD                           *
000300* BULK WASTE COLLECTION SYSTEM  -  MUNICIPAL SERVICES DIV.      *
000400*-----------------------------------------------------------*
000500* ONE ENTRY PER CITIZEN BULK-WASTE COLLECTION BOOKING.          *
000600* CODED TO BE COPIED TWICE IN THE SAME PROGRAM (OLD MASTER IN,  *
000700* NEW MASTER OUT) -- REPLACING THE :TAG: BELOW WITH A UNIQUE    *
000800* PREFIX, FOLLOWING THE SHOP'S USUAL CUSTCOPY CONVENTION.       *
000900*                                                               *
001000* 1998-11-04  RAH  REQ BW-0001  ORIGINAL COPYBOOK               *
001100* 1999-02-17  RAH  REQ BW-0014  ADDED :TAG:-TOTAL-VOLUME        *
001200*****************************************************************
001300 01  :TAG:-MASTER-RECORD.
001400     05  :TAG:-BOOKING-ID           PIC 9(08).
001500     05  :TAG:-MUNICIPALITY         PIC X(30).
001600     05  :TAG:-COLLECTION-DATE      PIC 9(08).
001700     05  :TAG:-TIME-SLOT            PIC X(12).
001800     05  :TAG:-ACCESS-TOKEN         PIC X(12).
001900     05  :TAG:-CREATED-DATE         PIC 9(08).
002000     05  :TAG:-CREATED-TIME         PIC 9(06).
002100     05  :TAG:-CURRENT-STATUS       PIC X(12).
002200         88  :TAG:-STAT-RECEIVED       VALUE 'RECEIVED    '.
002300         88  :TAG:-STAT-ASSIGNED       VALUE 'ASSIGNED    '.
002400         88  :TAG:-STAT-IN-PROGRESS    VALUE 'IN-PROGRESS '.
002500         88  :TAG:-STAT-COMPLETED      VALUE 'COMPLETED   '.
002600         88  :TAG:-STAT-CANCELLED      VALUE 'CANCELLED   '.
002700     05  :TAG:-ITEM-COUNT           PIC 9(03).
002800     05  :TAG:-TOTAL-WEIGHT         PIC 9(05)V99.
002900     05  :TAG:-TOTAL-VOLUME         PIC 9(05)V99.
