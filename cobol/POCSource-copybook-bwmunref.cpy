000100*****************************************************************
000200* BWMUNREF  --  MUNICIPALITY REFERENCE INPUT RECORD             *
000300* BULK WASTE COLLECTION SYSTEM  -  MUNICIPAL SERVICES DIV.      *
000400*-----------------------------------------------------------*
000500* ONE VALID MUNICIPALITY NAME PER RECORD.  FILE IS NOT SORTED.  *
000600* AN EMPTY FILE MEANS NO MUNICIPALITY EDIT IS ENFORCED.         *
000700*                                                               *
000800* 1998-11-04  RAH  REQ BW-0001  ORIGINAL COPYBOOK               *
000900*****************************************************************
001000 01  MUNICIPALITY-REF-RECORD.
001100     05  MUN-NAME                   PIC X(30).
