000100*****************************************************************
000200* BWHISREC  --  STATUS HISTORY OUTPUT RECORD                    *
000300* BULK WASTE COLLECTION SYSTEM  -  MUNICIPAL SERVICES DIV.      *
000400*-----------------------------------------------------------*
000500* ONE RECORD PER STATUS CHANGE WRITTEN THIS RUN.  APPENDED,     *
000600* NEVER REWRITTEN -- THE HISTORY FILE IS A LOG, NOT A MASTER.   *
000700*                                                               *
000800* 1998-11-04  RAH  REQ BW-0001  ORIGINAL COPYBOOK               *
000900*****************************************************************
001000 01  STATUS-HISTORY-RECORD.
001100     05  HIST-BOOKING-ID            PIC 9(08).
001200     05  HIST-STATUS                PIC X(12).
001300     05  HIST-DATE                  PIC 9(08).
001400     05  HIST-TIME                  PIC 9(06).
