000100*****************************************************************
000200* BWRUNCTL  --  RUN-CONTROL INPUT RECORD                       *
000300* BULK WASTE COLLECTION SYSTEM  -  MUNICIPAL SERVICES DIV.      *
000400*-----------------------------------------------------------*
000500* ONE RECORD PER RUN.  SUPPLIES THE "TODAY" DATE USED FOR      *
000600* ALL COLLECTION-DATE WINDOW EDITS IN THE BATCH.                *
000700*                                                               *
000800* 1998-11-04  RAH  REQ BW-0001  ORIGINAL COPYBOOK               *
000900*****************************************************************
001000 01  RUN-CONTROL-RECORD.
001100     05  RUN-DATE                   PIC 9(08).
